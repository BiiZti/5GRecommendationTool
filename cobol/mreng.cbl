000100*****************************************************************
000200*                Mobile Plan Recommendation Batch                *
000300*                                                               *
000400*              Scoring Engine - Called Subprogram                *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MRENG.
001200***
001300     AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001400***
001500     INSTALLATION.     APPLEWOOD COMPUTERS - MOBILE RECOMMEND UNIT.
001600***
001700     DATE-WRITTEN.     18/07/1986.
001800***
001900     DATE-COMPILED.
002000***
002100     SECURITY.         COPYRIGHT (C) 1986 - 2026 & LATER, VINCENT
002200*                      BRYAN COEN. DISTRIBUTED UNDER THE GNU
002300*                      GENERAL PUBLIC LICENSE. SEE FILE COPYING
002400*                      FOR DETAILS.
002500***
002600*    REMARKS.          MRENG SCORES EVERY VALID CATALOGUE PLAN
002700*                      AGAINST ONE CUSTOMER REQUEST, KEEPS THE
002800*                      ELIGIBLE ONES IN A CANDIDATE TABLE, SORTS
002900*                      THEM BEST FIRST AND CUTS THE TABLE DOWN TO
003000*                      THE CONFIGURED MAXIMUM. CALLED ONCE PER
003100*                      REQUEST FROM MR000.
003200***
003300*    VERSION.          SEE PROG-NAME IN WS.
003400***
003500*    CALLED MODULES.
003600*                      NONE.
003700***
003800*    FUNCTIONS USED:
003900*                      NONE.
004000*    FILES USED :
004100*                      NONE - WORKS ENTIRELY ON PASSED TABLES.
004200***
004300*    ERROR MESSAGES USED.
004400*                      NONE.
004500***
004600* CHANGES:
004700* 18/07/1986 VBC - 1.0.00 CREATED.
004800* 09/11/1986 VBC - 1.0.01 PLN-TYPE IGNORED FOR SCORING, RETAINED
004900*                  FOR DISPLAY ONLY (CATALOGUE CHANGE).
005000* 11/02/1993 RJT - 1.0.02 WASTE PENALTY ADDED TO THE USAGE SCORE
005100*                  AT MARKETING'S REQUEST (JOB 1801).
005200* 25/01/1996 RJT - 1.0.03 CANDIDATE SORT MADE STABLE - EQUAL
005300*                  SCORES WERE COMING OUT IN RANDOM ORDER (JOB 2011).
005400* 03/08/1998 DPK - 1.0.04 Y2K SWEEP - NO DATE FIELDS PRESENT.
005500* 19/06/2004 SGH - 1.0.05 MAX-RECOMMENDATIONS NOW READ FROM
005600*                  CFG-MAX-RECOMMENDATIONS, WAS A LITERAL 10
005700*                  IN BB055 (JOB 3110).
005750* 09/08/2026 PXR - 1.0.06 BB045 WAS MOVING THE 4-DECIMAL RAW
005760*                  SCORES STRAIGHT INTO THE 2-DECIMAL CANDIDATE
005770*                  FIELDS, WHICH JUST CHOPS THE LOW-ORDER DIGITS -
005780*                  NOW COMPUTE ROUNDED SO SCORES COME OUT HALF-
005790*                  AWAY-FROM-ZERO ROUNDED LIKE THE REPORT SAYS
005800*                  (JOB 3299).
005850***
005900 ENVIRONMENT             DIVISION.
006000*================================
006100*
006200 CONFIGURATION           SECTION.
006300 SPECIAL-NAMES.
006400     CLASS MR-YES-NO     IS "Y" "N"
006500     UPSI-1 ON  STATUS   IS MR-ENGINE-TRACE-ON
006600            OFF STATUS   IS MR-ENGINE-TRACE-OFF.
006700*
006800 DATA                    DIVISION.
006900*================================
007000*
007100 WORKING-STORAGE         SECTION.
007200*-----------------------
007300 77  PROG-NAME               PIC X(17) VALUE "MRENG  (1.0.06)".
007350 77  WS-ELIGIBLE-SW              PIC X       VALUE "Y".
007360     88  WS-IS-ELIGIBLE              VALUE "Y".
007370     88  WS-IS-INELIGIBLE            VALUE "N".
007400*
007900 01  WS-SORT-COUNTERS.
008000     03  WS-SORT-PASS            PIC 9(3)    COMP    VALUE ZERO.
008100     03  WS-SORT-INNER           PIC 9(3)    COMP    VALUE ZERO.
008200     03  WS-WASTE-DIM-COUNT      PIC 9       COMP    VALUE ZERO.
008300     03  WS-CLAUSE-PTR           PIC 9(3)    COMP    VALUE 1.
008400     03  WS-REASON-PTR           PIC 9(3)    COMP    VALUE 1.
008450     03  FILLER                  PIC X(05).
008500*
008600 01  WS-SCORE-WORK.
008700     03  WS-BUDGET-CAP           PIC S9(5)V9(4) COMP-3.
008800     03  WS-SATISFACTION-DATA    PIC S9(3)V9(4) COMP-3.
008900     03  WS-SATISFACTION-CALLS   PIC S9(3)V9(4) COMP-3.
009000     03  WS-AVG-SATISFACTION     PIC S9(3)V9(4) COMP-3.
009100     03  WS-WASTE-DATA           PIC S9(3)V9(4) COMP-3.
009200     03  WS-WASTE-CALLS          PIC S9(3)V9(4) COMP-3.
009300     03  WS-AVG-WASTE            PIC S9(3)V9(4) COMP-3.
009400     03  WS-USAGE-SCORE-RAW      PIC S9(3)V9(4) COMP-3.
009500     03  WS-PRICE-SCORE-RAW      PIC S9(3)V9(4) COMP-3.
009600     03  WS-FINAL-SCORE-RAW      PIC S9(3)V9(4) COMP-3.
009700     03  WS-THRESHOLD            PIC S9(5)V9(4) COMP-3.
009800     03  WS-DIFF                 PIC S9(5)V9(4) COMP-3.
009850     03  FILLER                  PIC X(05).
009900*
010000* EDITED WORK AREAS - USED ONLY TO BUILD THE HUMAN-READABLE
010100* MATCH-REASON TEXT (R6). VALUES ARE MOVED HERE FROM THE COMP-3
010200* WORKING FIELDS SO STRING CAN LAY THEM OUT ZERO-SUPPRESSED.
010300*
010400 01  WS-EDIT-AREAS.
010500     03  WS-EDIT-DATA            PIC ZZZ9.9.
010600     03  WS-EDIT-DIFF-DATA       PIC ZZZ9.9.
010700     03  WS-EDIT-CALLS           PIC ZZZZ9.
010800     03  WS-EDIT-DIFF-CALLS      PIC ZZZZ9.
010900     03  WS-EDIT-MONEY           PIC ZZZZ9.99.
011000     03  WS-EDIT-DIFF-MONEY      PIC ZZZZ9.99.
011050     03  FILLER                  PIC X(05).
011100*
011150* THE THREE REASON-CLAUSE BUILD AREAS - ONE PER DIMENSION, EACH
011160* WITH ITS OWN LENGTH COUNTER SO BB044 KNOWS HOW MUCH OF THE
011170* SLACK-FILLED BUFFER TO COPY WHEN JOINING.
011180*
011190 01  WS-CLAUSE-WORK.
011200     03  WS-DATA-CLAUSE          PIC X(40)   VALUE SPACES.
011300     03  WS-DATA-CLAUSE-LEN      PIC 9(2)    COMP    VALUE ZERO.
011400     03  WS-CALLS-CLAUSE         PIC X(40)   VALUE SPACES.
011500     03  WS-CALLS-CLAUSE-LEN     PIC 9(2)    COMP    VALUE ZERO.
011600     03  WS-PRICE-CLAUSE         PIC X(40)   VALUE SPACES.
011700     03  WS-PRICE-CLAUSE-LEN     PIC 9(2)    COMP    VALUE ZERO.
011750     03  FILLER                  PIC X(05).
011800*
011900 01  WS-REASON-TEXT-AREA         PIC X(120)  VALUE SPACES.
012000 01  WS-REASON-TEXT-PARTS REDEFINES WS-REASON-TEXT-AREA.
012100     03  WS-RTP-DATA-SLOT        PIC X(39).
012200     03  WS-RTP-CALLS-SLOT       PIC X(39).
012250     03  WS-RTP-PRICE-SLOT       PIC X(38).
012300     03  FILLER                  PIC X(04).
012400*
012500* ONE CURRENT-PLAN WORKING COPY - LETS US BLANK THE WHOLE ENTRY
012600* WITH ONE MOVE VIA THE ALTERNATE BYTE VIEW RATHER THAN FIELD BY
012700* FIELD, THE OLD PYRGSTR HABIT BEFORE INITIALIZE WAS TRUSTED.
012800*
012900 01  WS-CURRENT-PLAN-WORK.
013000     03  WS-CP-NAME              PIC X(30).
013100     03  WS-CP-PRICE             PIC S9(5)V99   COMP-3.
013200     03  WS-CP-DATA-GB           PIC S9(4)V9    COMP-3.
013300     03  WS-CP-CALLS             PIC S9(5)      COMP-3.
013400     03  FILLER                  PIC X(05).
013500 01  WS-CURRENT-PLAN-ALT REDEFINES WS-CURRENT-PLAN-WORK.
013600     03  FILLER                  PIC X(45).
013700*
013800* SWAP AREA FOR THE EXCHANGE SORT IN BB050 - MUST MATCH THE
013900* SHAPE OF CAN-ENTRY IN WSMRREC EXACTLY, FIELD FOR FIELD.
014000*
014100 01  WS-SWAP-ENTRY.
014200     03  WS-SWAP-PLAN-NAME       PIC X(30).
014300     03  WS-SWAP-PRICE           PIC S9(5)V99   COMP-3.
014400     03  WS-SWAP-USAGE-SCORE     PIC S9(3)V99   COMP-3.
014500     03  WS-SWAP-PRICE-SCORE     PIC S9(3)V99   COMP-3.
014600     03  WS-SWAP-FINAL-SCORE     PIC S9(3)V99   COMP-3.
014700     03  WS-SWAP-REASON          PIC X(120).
014800     03  FILLER                  PIC X(06).
014900 01  WS-SWAP-ENTRY-ALT REDEFINES WS-SWAP-ENTRY.
015000     03  FILLER                  PIC X(170).
015100*
015200 LINKAGE                 SECTION.
015300****************
015400*
015500 COPY "WSMRPLN.COB".
015600 COPY "WSMRREQ.COB".
015700 COPY "WSMRCFG.COB".
015800 COPY "WSMRREC.COB".
015900*
016000 PROCEDURE DIVISION USING PLAN-WORK-TABLE
016100                          CURRENT-REQUEST
016200                          MR-ENGINE-CONFIG
016300                          CANDIDATE-WORK-TABLE.
016400*
016500 BB000-ENGINE-MAIN           SECTION.
016600***********************************
016700     MOVE     ZERO TO CAN-COUNT.
016800     PERFORM  BB010-SCORE-ONE-PLAN THRU BB010-EXIT
016900              VARYING PLN-IDX FROM 1 BY 1
017000              UNTIL PLN-IDX > PLN-COUNT.
017100     PERFORM  BB050-SORT-CANDIDATES THRU BB050-EXIT.
017200     PERFORM  BB055-TRIM-TO-MAX     THRU BB055-EXIT.
017300     GOBACK.
017400*
017500 BB000-EXIT.  EXIT SECTION.
017600*
017700 BB010-SCORE-ONE-PLAN        SECTION.
017800***********************************
017900     IF       PLN-IS-INVALID (PLN-IDX)
018000              GO TO BB010-EXIT.
018100     MOVE     PLN-NAME    (PLN-IDX) TO WS-CP-NAME.
018200     MOVE     PLN-PRICE   (PLN-IDX) TO WS-CP-PRICE.
018300     MOVE     PLN-DATA-GB (PLN-IDX) TO WS-CP-DATA-GB.
018400     MOVE     PLN-CALLS   (PLN-IDX) TO WS-CP-CALLS.
018500     PERFORM  BB015-TEST-ELIGIBILITY THRU BB015-EXIT.
018600     IF       WS-IS-INELIGIBLE
018700              GO TO BB010-EXIT.
018800     PERFORM  BB020-COMPUTE-USAGE-SCORE  THRU BB020-EXIT.
018900     PERFORM  BB025-COMPUTE-PRICE-SCORE  THRU BB025-EXIT.
019000     PERFORM  BB030-COMPUTE-FINAL-SCORE  THRU BB030-EXIT.
019100     PERFORM  BB040-BUILD-REASON         THRU BB040-EXIT.
019200     PERFORM  BB045-STORE-CANDIDATE      THRU BB045-EXIT.
019300*
019400 BB010-EXIT.  EXIT SECTION.
019500*
019600 BB015-TEST-ELIGIBILITY      SECTION.
019700***********************************
019800* R1 - PRICE WITHIN BUDGET-TOLERANCE AND BOTH SPECS MEET NEED.
019900*
020000     MOVE     "Y" TO WS-ELIGIBLE-SW.
020100     COMPUTE  WS-BUDGET-CAP ROUNDED =
020200              REQ-BUDGET * CFG-BUDGET-TOLERANCE.
020300     IF       WS-CP-PRICE > WS-BUDGET-CAP
020400              MOVE "N" TO WS-ELIGIBLE-SW
020500     END-IF.
020600     IF       REQ-NEED-DATA > ZERO AND WS-CP-DATA-GB < REQ-NEED-DATA
020700              MOVE "N" TO WS-ELIGIBLE-SW
020800     END-IF.
020900     IF       REQ-NEED-CALLS > ZERO AND WS-CP-CALLS < REQ-NEED-CALLS
021000              MOVE "N" TO WS-ELIGIBLE-SW
021100     END-IF.
021200*
021300 BB015-EXIT.  EXIT SECTION.
021400*
021500 BB020-COMPUTE-USAGE-SCORE   SECTION.
021600***********************************
021700* R2 - AVERAGE SATISFACTION (CAPPED AT 2.0 PER DIMENSION) LESS
021800* THE AVERAGE OVER-PROVISION WASTE TIMES THE WASTE PENALTY.
021900*
022000     IF       REQ-NEED-DATA > ZERO
022100              COMPUTE WS-SATISFACTION-DATA ROUNDED =
022200                      WS-CP-DATA-GB / REQ-NEED-DATA
022300              IF   WS-SATISFACTION-DATA > 2.0
022400                   MOVE 2.0 TO WS-SATISFACTION-DATA
022500              END-IF
022600     ELSE
022700              MOVE 1.0 TO WS-SATISFACTION-DATA
022800     END-IF.
022900*
023000     IF       REQ-NEED-CALLS > ZERO
023100              COMPUTE WS-SATISFACTION-CALLS ROUNDED =
023200                      WS-CP-CALLS / REQ-NEED-CALLS
023300              IF   WS-SATISFACTION-CALLS > 2.0
023400                   MOVE 2.0 TO WS-SATISFACTION-CALLS
023500              END-IF
023600     ELSE
023700              MOVE 1.0 TO WS-SATISFACTION-CALLS
023800     END-IF.
023900*
024000     COMPUTE  WS-AVG-SATISFACTION ROUNDED =
024100              (WS-SATISFACTION-DATA + WS-SATISFACTION-CALLS) / 2.
024200*
024300     MOVE     ZERO TO WS-WASTE-DATA WS-WASTE-CALLS
024400                      WS-WASTE-DIM-COUNT.
024500     IF       REQ-NEED-DATA > ZERO AND WS-CP-DATA-GB > REQ-NEED-DATA
024600              COMPUTE WS-WASTE-DATA ROUNDED =
024700                      (WS-CP-DATA-GB - REQ-NEED-DATA) / REQ-NEED-DATA
024800              ADD  1 TO WS-WASTE-DIM-COUNT
024900     END-IF.
025000     IF       REQ-NEED-CALLS > ZERO AND WS-CP-CALLS > REQ-NEED-CALLS
025100              COMPUTE WS-WASTE-CALLS ROUNDED =
025200                      (WS-CP-CALLS - REQ-NEED-CALLS) / REQ-NEED-CALLS
025300              ADD  1 TO WS-WASTE-DIM-COUNT
025400     END-IF.
025500     IF       WS-WASTE-DIM-COUNT > ZERO
025600              COMPUTE WS-AVG-WASTE ROUNDED =
025700                      (WS-WASTE-DATA + WS-WASTE-CALLS) /
025800                       WS-WASTE-DIM-COUNT
025900     ELSE
026000              MOVE ZERO TO WS-AVG-WASTE
026100     END-IF.
026200*
026300     COMPUTE  WS-USAGE-SCORE-RAW ROUNDED =
026400              WS-AVG-SATISFACTION -
026500              (WS-AVG-WASTE * CFG-WASTE-PENALTY).
026600     IF       WS-USAGE-SCORE-RAW < ZERO
026700              MOVE ZERO TO WS-USAGE-SCORE-RAW
026800     END-IF.
026900*
027000 BB020-EXIT.  EXIT SECTION.
027100*
027200 BB025-COMPUTE-PRICE-SCORE   SECTION.
027300***********************************
027400* R3 - BUDGET DIVIDED BY PRICE. ZERO WHEN PRICE IS NOT POSITIVE.
027500*
027600     IF       WS-CP-PRICE NOT > ZERO
027700              MOVE ZERO TO WS-PRICE-SCORE-RAW
027800     ELSE
027900              COMPUTE WS-PRICE-SCORE-RAW ROUNDED =
028000                      REQ-BUDGET / WS-CP-PRICE
028100     END-IF.
028200*
028300 BB025-EXIT.  EXIT SECTION.
028400*
028500 BB030-COMPUTE-FINAL-SCORE   SECTION.
028600***********************************
028700* R4 - WEIGHTED BLEND OF USAGE AND PRICE SCORES.
028800*
028900     COMPUTE  WS-FINAL-SCORE-RAW ROUNDED =
029000              (WS-USAGE-SCORE-RAW * CFG-WEIGHT-USAGE) +
029100              (WS-PRICE-SCORE-RAW * CFG-WEIGHT-PRICE).
029200*
029300 BB030-EXIT.  EXIT SECTION.
029400*
029500 BB040-BUILD-REASON          SECTION.
029600***********************************
029700* R6 - ASSEMBLE THE THREE CLAUSES SEPARATELY THEN JOIN THEM,
029800* SEPARATED BY "; ", INTO THE FINAL REASON TEXT.
029900*
030000     PERFORM  BB041-BUILD-DATA-CLAUSE  THRU BB041-EXIT.
030100     PERFORM  BB042-BUILD-CALLS-CLAUSE THRU BB042-EXIT.
030200     PERFORM  BB043-BUILD-PRICE-CLAUSE THRU BB043-EXIT.
030300     PERFORM  BB044-JOIN-CLAUSES       THRU BB044-EXIT.
030400*
030500 BB040-EXIT.  EXIT SECTION.
030600*
030700 BB041-BUILD-DATA-CLAUSE     SECTION.
030800***********************************
030900     MOVE     SPACES TO WS-DATA-CLAUSE.
031000     MOVE     ZERO   TO WS-DATA-CLAUSE-LEN.
031100     IF       REQ-NEED-DATA = ZERO OR WS-CP-DATA-GB < REQ-NEED-DATA
031200              GO TO BB041-EXIT.
031300     MOVE     1 TO WS-CLAUSE-PTR.
031400     MOVE     WS-CP-DATA-GB TO WS-EDIT-DATA.
031500     COMPUTE  WS-THRESHOLD ROUNDED =
031600              REQ-NEED-DATA * CFG-PERFECT-MATCH-RATIO.
031700     IF       WS-CP-DATA-GB <= WS-THRESHOLD
031800              MOVE REQ-NEED-DATA TO WS-EDIT-DIFF-DATA
031900              STRING "DATA "                    DELIMITED SIZE
032000                     WS-EDIT-DATA                DELIMITED SIZE
032100                     "GB FULLY MEETS NEED OF "   DELIMITED SIZE
032200                     WS-EDIT-DIFF-DATA           DELIMITED SIZE
032300                     "GB"                        DELIMITED SIZE
032400                     INTO WS-DATA-CLAUSE WITH POINTER WS-CLAUSE-PTR
032500     ELSE
032600              COMPUTE WS-DIFF ROUNDED = WS-CP-DATA-GB - REQ-NEED-DATA
032700              MOVE    WS-DIFF TO WS-EDIT-DIFF-DATA
032800              STRING "DATA "                    DELIMITED SIZE
032900                     WS-EDIT-DATA                DELIMITED SIZE
033000                     "GB AMPLE, EXCEEDS NEED BY " DELIMITED SIZE
033100                     WS-EDIT-DIFF-DATA           DELIMITED SIZE
033200                     "GB"                        DELIMITED SIZE
033300                     INTO WS-DATA-CLAUSE WITH POINTER WS-CLAUSE-PTR
033400     END-IF.
033500     COMPUTE  WS-DATA-CLAUSE-LEN = WS-CLAUSE-PTR - 1.
033600*
033700 BB041-EXIT.  EXIT SECTION.
033800*
033900 BB042-BUILD-CALLS-CLAUSE    SECTION.
034000***********************************
034100     MOVE     SPACES TO WS-CALLS-CLAUSE.
034200     MOVE     ZERO   TO WS-CALLS-CLAUSE-LEN.
034300     IF       REQ-NEED-CALLS = ZERO OR WS-CP-CALLS < REQ-NEED-CALLS
034400              GO TO BB042-EXIT.
034500     MOVE     1 TO WS-CLAUSE-PTR.
034600     MOVE     WS-CP-CALLS TO WS-EDIT-CALLS.
034700     COMPUTE  WS-THRESHOLD ROUNDED =
034800              REQ-NEED-CALLS * CFG-PERFECT-MATCH-RATIO.
034900     IF       WS-CP-CALLS <= WS-THRESHOLD
035000              MOVE REQ-NEED-CALLS TO WS-EDIT-DIFF-CALLS
035100              STRING "CALLS "                   DELIMITED SIZE
035200                     WS-EDIT-CALLS               DELIMITED SIZE
035300                     "MIN FULLY MEETS NEED OF "  DELIMITED SIZE
035400                     WS-EDIT-DIFF-CALLS          DELIMITED SIZE
035500                     "MIN"                       DELIMITED SIZE
035600                     INTO WS-CALLS-CLAUSE WITH POINTER WS-CLAUSE-PTR
035700     ELSE
035800              COMPUTE WS-DIFF ROUNDED = WS-CP-CALLS - REQ-NEED-CALLS
035900              MOVE    WS-DIFF TO WS-EDIT-DIFF-CALLS
036000              STRING "CALLS "                   DELIMITED SIZE
036100                     WS-EDIT-CALLS               DELIMITED SIZE
036200                     "MIN AMPLE, EXCEEDS NEED BY " DELIMITED SIZE
036300                     WS-EDIT-DIFF-CALLS          DELIMITED SIZE
036400                     "MIN"                       DELIMITED SIZE
036500                     INTO WS-CALLS-CLAUSE WITH POINTER WS-CLAUSE-PTR
036600     END-IF.
036700     COMPUTE  WS-CALLS-CLAUSE-LEN = WS-CLAUSE-PTR - 1.
036800*
036900 BB042-EXIT.  EXIT SECTION.
037000*
037100 BB043-BUILD-PRICE-CLAUSE    SECTION.
037200***********************************
037300     MOVE     SPACES TO WS-PRICE-CLAUSE.
037400     MOVE     ZERO   TO WS-PRICE-CLAUSE-LEN.
037500     MOVE     1 TO WS-CLAUSE-PTR.
037600     MOVE     WS-CP-PRICE TO WS-EDIT-MONEY.
037700     IF       WS-CP-PRICE > REQ-BUDGET
037800              GO TO BB043-OVER-BUDGET.
037900     COMPUTE  WS-DIFF ROUNDED = REQ-BUDGET - WS-CP-PRICE.
038000     IF       WS-DIFF >= 20
038100              MOVE WS-DIFF TO WS-EDIT-DIFF-MONEY
038200              STRING "PRICE "                   DELIMITED SIZE
038300                     WS-EDIT-MONEY               DELIMITED SIZE
038400                     " SAVES "                   DELIMITED SIZE
038500                     WS-EDIT-DIFF-MONEY          DELIMITED SIZE
038600                     " VS BUDGET"                DELIMITED SIZE
038700                     INTO WS-PRICE-CLAUSE WITH POINTER WS-CLAUSE-PTR
038800     ELSE
038900              STRING "PRICE "                   DELIMITED SIZE
039000                     WS-EDIT-MONEY               DELIMITED SIZE
039100                     " WITHIN BUDGET"            DELIMITED SIZE
039200                     INTO WS-PRICE-CLAUSE WITH POINTER WS-CLAUSE-PTR
039300     END-IF.
039400     GO TO    BB043-STORE-LEN.
039500*
039600 BB043-OVER-BUDGET.
039700     COMPUTE  WS-THRESHOLD ROUNDED =
039800              REQ-BUDGET * CFG-BUDGET-TOLERANCE.
039900     IF       WS-CP-PRICE > WS-THRESHOLD
040000              GO TO BB043-STORE-LEN.
040100     COMPUTE  WS-DIFF ROUNDED = WS-CP-PRICE - REQ-BUDGET.
040200     MOVE     WS-DIFF TO WS-EDIT-DIFF-MONEY.
040300     STRING   "PRICE "                    DELIMITED SIZE
040400              WS-EDIT-MONEY                DELIMITED SIZE
040500              " OVER BUDGET BY "           DELIMITED SIZE
040600              WS-EDIT-DIFF-MONEY           DELIMITED SIZE
040700              " BUT GOOD VALUE"            DELIMITED SIZE
040800              INTO WS-PRICE-CLAUSE WITH POINTER WS-CLAUSE-PTR.
040900*
041000 BB043-STORE-LEN.
041100     COMPUTE  WS-PRICE-CLAUSE-LEN = WS-CLAUSE-PTR - 1.
041200*
041300 BB043-EXIT.  EXIT SECTION.
041400*
041500 BB044-JOIN-CLAUSES          SECTION.
041600***********************************
041700     MOVE     SPACES TO WS-REASON-TEXT-AREA.
041800     MOVE     1 TO WS-REASON-PTR.
041900     IF       WS-DATA-CLAUSE-LEN > ZERO
042000              STRING WS-DATA-CLAUSE (1:WS-DATA-CLAUSE-LEN)
042100                     DELIMITED SIZE
042200                     INTO WS-REASON-TEXT-AREA
042300                     WITH POINTER WS-REASON-PTR
042400              IF   WS-CALLS-CLAUSE-LEN > ZERO OR
042500                   WS-PRICE-CLAUSE-LEN > ZERO
042600                   STRING "; " DELIMITED SIZE
042700                          INTO WS-REASON-TEXT-AREA
042800                          WITH POINTER WS-REASON-PTR
042900              END-IF
043000     END-IF.
043100     IF       WS-CALLS-CLAUSE-LEN > ZERO
043200              STRING WS-CALLS-CLAUSE (1:WS-CALLS-CLAUSE-LEN)
043300                     DELIMITED SIZE
043400                     INTO WS-REASON-TEXT-AREA
043500                     WITH POINTER WS-REASON-PTR
043600              IF   WS-PRICE-CLAUSE-LEN > ZERO
043700                   STRING "; " DELIMITED SIZE
043800                          INTO WS-REASON-TEXT-AREA
043900                          WITH POINTER WS-REASON-PTR
044000              END-IF
044100     END-IF.
044200     IF       WS-PRICE-CLAUSE-LEN > ZERO
044300              STRING WS-PRICE-CLAUSE (1:WS-PRICE-CLAUSE-LEN)
044400                     DELIMITED SIZE
044500                     INTO WS-REASON-TEXT-AREA
044600                     WITH POINTER WS-REASON-PTR
044700     END-IF.
044800*
044900 BB044-EXIT.  EXIT SECTION.
045000*
045100 BB045-STORE-CANDIDATE       SECTION.
045200***********************************
045300     ADD      1 TO CAN-COUNT.
045350* THE RAW SCORES CARRY 4 DECIMALS BUT THE CANDIDATE TABLE AND
045360* THE REPORT ONLY EVER SHOW 2 - COMPUTE ROUNDED HERE SO WE ROUND
045370* HALF-AWAY-FROM-ZERO INTO THE CANDIDATE ENTRY, A PLAIN MOVE
045380* WOULD JUST CHOP THE LOW-ORDER DIGITS (JOB 3299).
045400     MOVE     WS-CP-NAME          TO CAN-PLAN-NAME   (CAN-COUNT).
045500     MOVE     WS-CP-PRICE         TO CAN-PRICE       (CAN-COUNT).
045600     COMPUTE  CAN-USAGE-SCORE (CAN-COUNT) ROUNDED =
045610              WS-USAGE-SCORE-RAW.
045700     COMPUTE  CAN-PRICE-SCORE (CAN-COUNT) ROUNDED =
045710              WS-PRICE-SCORE-RAW.
045800     COMPUTE  CAN-FINAL-SCORE (CAN-COUNT) ROUNDED =
045810              WS-FINAL-SCORE-RAW.
045900     MOVE     WS-REASON-TEXT-AREA TO CAN-REASON      (CAN-COUNT).
046000*
046100 BB045-EXIT.  EXIT SECTION.
046200*
046300 BB050-SORT-CANDIDATES       SECTION.
046400***********************************
046500* R5 - CLASSIC EXCHANGE SORT, DESCENDING ON FINAL SCORE. ONLY
046600* SWAPS ON STRICTLY-GREATER SO EQUAL SCORES NEVER CHANGE ORDER -
046700* KEEPS THE STABLE, CATALOGUE-ORDER TIE BREAK.
046800*
046900     IF       CAN-COUNT < 2
047000              GO TO BB050-EXIT.
047100     MOVE     1 TO WS-SORT-PASS.
047200*
047300 BB050-OUTER-LOOP.
047400     IF       WS-SORT-PASS >= CAN-COUNT
047500              GO TO BB050-EXIT.
047600     MOVE     1 TO WS-SORT-INNER.
047700*
047800 BB050-INNER-LOOP.
047900     IF       WS-SORT-INNER > (CAN-COUNT - WS-SORT-PASS)
048000              GO TO BB050-INNER-DONE.
048100     SET      CAN-IDX     TO WS-SORT-INNER.
048200     SET      CAN-SRT-IDX TO WS-SORT-INNER.
048300     SET      CAN-SRT-IDX UP BY 1.
048400     IF       CAN-FINAL-SCORE (CAN-SRT-IDX) >
048500              CAN-FINAL-SCORE (CAN-IDX)
048600              PERFORM BB052-SWAP-ENTRIES THRU BB052-EXIT
048700     END-IF.
048800     ADD      1 TO WS-SORT-INNER.
048900     GO TO    BB050-INNER-LOOP.
049000*
049100 BB050-INNER-DONE.
049200     ADD      1 TO WS-SORT-PASS.
049300     GO TO    BB050-OUTER-LOOP.
049400*
049500 BB050-EXIT.  EXIT SECTION.
049600*
049700 BB052-SWAP-ENTRIES          SECTION.
049800***********************************
049900     MOVE     CAN-ENTRY (CAN-IDX)     TO WS-SWAP-ENTRY.
050000     MOVE     CAN-ENTRY (CAN-SRT-IDX) TO CAN-ENTRY (CAN-IDX).
050100     MOVE     WS-SWAP-ENTRY           TO CAN-ENTRY (CAN-SRT-IDX).
050200*
050300 BB052-EXIT.  EXIT SECTION.
050400*
050500 BB055-TRIM-TO-MAX           SECTION.
050600***********************************
050700* ONLY THE FIRST CFG-MAX-RECOMMENDATIONS ENTRIES ARE REPORTED -
050800* THE REST STAY IN THE TABLE BUT ARE SIMPLY NEVER LOOKED AT
050900* AGAIN THIS REQUEST, ONCE CAN-COUNT IS CUT DOWN.
051000*
051100     IF       CAN-COUNT > CFG-MAX-RECOMMENDATIONS
051200              MOVE CFG-MAX-RECOMMENDATIONS TO CAN-COUNT
051300     END-IF.
051400*
051500 BB055-EXIT.  EXIT SECTION.
051600*
