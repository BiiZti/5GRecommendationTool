000100*****************************************************
000200*  FD FOR THE CUSTOMER REQUEST FILE                  *
000300*  MOBILE PLAN RECOMMENDATION - MR SUITE             *
000400*****************************************************
000500*  30 BYTE FIXED LINE-SEQUENTIAL FILE. RAW LINE IS    *
000600*  HELD AS PIC X AND REDEFINED INTO NUMERIC FIELDS SO *
000700*  THE REQUEST READER IN MR000 CAN TEST IS NUMERIC    *
000800*  BEFORE THE VALUE IS TRUSTED.                       *
000900*
001000* 06/09/85 VBC - CREATED.
001050* 09/08/26 PXR - QN-NEED-DATA WAS ONE BYTE SHORT OF
001060*                QF-NEED-DATA-RAW, SO QN-NEED-CALLS AND
001070*                QN-BUDGET WERE READING ONE BYTE OUT OF STEP
001080*                WITH THE RAW COLUMNS - WIDTH CORRECTED TO
001090*                LINE THE NUMERIC VIEW BACK UP (JOB 3311).
001100*
001200 FD  REQUESTS-FILE
001300     LABEL RECORDS ARE STANDARD.
001400*
001500 01  REQUEST-FILE-RECORD.
001600     03  QF-ID-RAW             PIC X(05).
001700     03  QF-NEED-DATA-RAW      PIC X(06).
001800     03  QF-NEED-CALLS-RAW     PIC X(05).
001900     03  QF-BUDGET-RAW         PIC X(07).
002000     03  FILLER                PIC X(07).
002100*
002200 01  REQUEST-FILE-RECORD-NUM REDEFINES REQUEST-FILE-RECORD.
002300     03  QN-ID                 PIC 9(5).
002400     03  QN-NEED-DATA          PIC 9(5)V9.
002500     03  QN-NEED-CALLS         PIC 9(5).
002600     03  QN-BUDGET             PIC 9(5)V99.
002700     03  FILLER                PIC X(07).
002800*
