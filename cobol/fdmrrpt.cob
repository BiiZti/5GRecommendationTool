000100*****************************************************
000200*  FD FOR THE PRINTED RECOMMENDATION REPORT           *
000300*  MOBILE PLAN RECOMMENDATION - MR SUITE             *
000400*****************************************************
000500*  132 COLUMN PRINT FILE - DRIVEN BY THE REPORT        *
000600*  SECTION IN MR000.                                   *
000700*
000800* 18/07/86 VBC - CREATED.
000900*
001000 FD  REPORT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200*
001300 01  REPORT-FILE-RECORD       PIC X(132).
001400*
