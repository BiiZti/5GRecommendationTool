000100*****************************************************
000200*  FILE-CONTROL ENTRY FOR THE PLAN CATALOG FILE      *
000300*  MOBILE PLAN RECOMMENDATION - MR SUITE             *
000400*****************************************************
000500* 22/06/84 VBC - CREATED.
000600*
000700     SELECT PLANS-FILE  ASSIGN TO "PLANS"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-Plans-Status.
001000*
