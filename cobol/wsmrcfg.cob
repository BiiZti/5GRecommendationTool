000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE MR ENGINE CONFIG BLOCK *
000400*      MOBILE PLAN RECOMMENDATION - MR SUITE        *
000500*      HOLDS THE TUNABLE WEIGHTS AND TOLERANCES      *
000600*      USED BY THE SCORING ENGINE, PLUS THE RUN'S    *
000700*      CONTROL TOTALS FOR THE FINAL REPORT FOOTING.  *
000800*****************************************************
000900*
001000*  THESE ARE HELD AS WORKING-STORAGE VALUES, NOT ON  *
001100*  A PARAMETER FILE - RATES ARE FIXED BY THE SPEC    *
001200*  AND ONLY CHANGE VIA A PROGRAM RECOMPILE.          *
001300*
001400* 30/09/87 VBC - CREATED.
001500* 11/02/93 RJT - WASTE-PENALTY ADDED TO THE MODEL AT
001600*                MARKETING'S REQUEST (JOB 1801).
001700* 03/08/98 DPK - Y2K SWEEP - NO DATE FIELDS PRESENT.
001800* 19/06/04 SGH - MAX-RECOMMENDATIONS DOCUMENTED - WAS
001900*                UNDOCUMENTED LITERAL 10 IN MRENG,
002000*                PULLED OUT HERE (JOB 3288).
002100*
002200 01  MR-ENGINE-CONFIG.
002300     03  CFG-WEIGHT-USAGE       PIC 9V99      COMP-3
002400                                VALUE 0.70.
002500*             WEIGHT GIVEN TO THE USAGE-FIT SCORE
002600     03  CFG-WEIGHT-PRICE       PIC 9V99      COMP-3
002700                                VALUE 0.30.
002800*             WEIGHT GIVEN TO THE PRICE-FIT SCORE
002900     03  CFG-BUDGET-TOLERANCE   PIC 9V99      COMP-3
003000                                VALUE 1.20.
003100*             PLAN PRICE MAY EXCEED BUDGET BY THIS FACTOR
003200     03  CFG-WASTE-PENALTY      PIC 9V99      COMP-3
003300                                VALUE 0.10.
003400*             PENALTY APPLIED WHEN A PLAN GROSSLY OVER-SERVES
003500     03  CFG-PERFECT-MATCH-RATIO PIC 9V99     COMP-3
003600                                VALUE 1.50.
003700*             RATIO OF SUPPLY TO NEED ABOVE WHICH WASTE APPLIES
003800     03  CFG-MAX-RECOMMENDATIONS PIC 9(2)     COMP
003900                                VALUE 10.
004000*             MAXIMUM RANKED CANDIDATES WRITTEN PER REQUEST
004050     03  FILLER                  PIC X(10).
004100*
004200*****************************************************
004300*  RUN CONTROL TOTALS - ACCUMULATED ACROSS THE RUN   *
004400*  AND PRINTED ON THE FINAL REPORT FOOTING.          *
004500*****************************************************
004600 01  MR-CONTROL-TOTALS.
004700     03  TOT-PLANS-LOADED       PIC 9(5)      COMP.
004800     03  TOT-PLANS-REJECTED     PIC 9(5)      COMP.
004900     03  TOT-REQUESTS-READ      PIC 9(5)      COMP.
005000     03  TOT-REQUESTS-MATCHED   PIC 9(5)      COMP.
005100     03  TOT-REQUESTS-NO-MATCH  PIC 9(5)      COMP.
005200     03  TOT-RECOMMDS-WRITTEN   PIC 9(7)      COMP.
005300     03  FILLER                 PIC X(10).
005400*
