000100*****************************************************
000200*  FILE-CONTROL ENTRY FOR THE PRINTED RECOMMENDATION  *
000300*  REPORT - MOBILE PLAN RECOMMENDATION - MR SUITE    *
000400*****************************************************
000500* 18/07/86 VBC - CREATED.
000600*
000700     SELECT REPORT-FILE  ASSIGN TO "REPORT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-Report-Status.
001000*
