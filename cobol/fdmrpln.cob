000100*****************************************************
000200*  FD FOR THE PLAN CATALOG FILE                      *
000300*  MOBILE PLAN RECOMMENDATION - MR SUITE             *
000400*****************************************************
000500*  80 BYTE FIXED LINE-SEQUENTIAL FILE. RAW LINE IS    *
000900*  HELD AS PIC X AND REDEFINED INTO NUMERIC/ALPHA     *
001000*  FIELDS SO THE CATALOG VALIDATOR IN MR000 CAN TEST  *
001100*  IS NUMERIC BEFORE THE VALUE IS TRUSTED.            *
001200*
001300* 22/06/84 VBC - CREATED.
001400* 09/11/86 VBC - PLN-TYPE COLUMN ADDED.
001450* 09/08/26 PXR - PF-PRICE-RAW WAS ONE DIGIT SHORT OF THE
001460*                CATALOG PRICE FIELD AND PF-DATA-GB-RAW/
001470*                PF-CALLS-RAW CARRIED A PAD BYTE THE NUMERIC
001480*                REDEFINITION DID NOT, SO PN-CALLS AND PN-PRICE
001490*                WERE READING ONE AND TWO BYTES OUT OF STEP WITH
001495*                THE RAW COLUMNS - COLUMNS RE-SIZED TO LINE UP
001496*                AND A TRAILING FILLER ADDED TO HOLD THE 80
001497*                BYTE RECORD (JOB 3311).
001500*
001600 FD  PLANS-FILE
001700     LABEL RECORDS ARE STANDARD.
001800*
001900 01  PLAN-FILE-RECORD.
002000     03  PF-NAME-RAW           PIC X(30).
002100     03  PF-CARRIER-RAW        PIC X(20).
002200     03  PF-TYPE-RAW           PIC X(12).
002300     03  PF-DATA-GB-RAW        PIC X(05).
002400     03  PF-CALLS-RAW          PIC X(05).
002500     03  PF-PRICE-RAW          PIC X(07).
002550     03  FILLER                PIC X(01).
002600*
002700 01  PLAN-FILE-RECORD-NUM REDEFINES PLAN-FILE-RECORD.
002800     03  PN-NAME               PIC X(30).
002900     03  PN-CARRIER            PIC X(20).
003000     03  PN-TYPE               PIC X(12).
003100     03  PN-DATA-GB            PIC 9(4)V9.
003200     03  PN-CALLS              PIC 9(5).
003300     03  PN-PRICE              PIC 9(5)V99.
003350     03  FILLER                PIC X(01).
003400*
