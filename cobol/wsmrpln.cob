000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE PLAN CATALOG TABLE     *
000400*      MOBILE PLAN RECOMMENDATION - MR SUITE        *
000500*      TABLE IS BUILT IN WORKING-STORAGE FROM THE   *
000600*      PLANS FILE AT START OF RUN - SEE MR000.      *
000700*****************************************************
000800*  TABLE SIZE 100 ENTRIES MAX - SEE PLN-COUNT FOR    *
000900*  THE NUMBER ACTUALLY LOADED (VALID + INVALID).     *
001000*
001100* 22/06/84 VBC - CREATED.
001200* 09/11/86 VBC - PLN-TYPE ADDED FOR CARD/4G/5G SPLIT AT
001300*                CLIENT REQUEST (JOB 1147).
001400* 14/02/91 RJT - PLN-VALID FLAG ADDED, SET BY THE
001500*                CATALOGUE VALIDATOR IN MR000.
001600* 03/08/98 DPK - Y2K SWEEP - NO DATE FIELDS IN THIS
001700*                RECORD, NOTHING TO CONVERT. NOTED FOR
001800*                THE AUDIT FILE (JOB 2402).
001900*
002000 01  PLAN-WORK-TABLE.
002100     03  PLN-COUNT             PIC 9(3)      COMP.
002200*                                 NUMBER OF ENTRIES LOADED
002300     03  PLN-ENTRY             OCCURS 100 TIMES
002400                               INDEXED BY PLN-IDX
002500                                          PLN-SRT-IDX.
002600         05  PLN-NAME          PIC X(30).
002700         05  PLN-CARRIER       PIC X(20).
002800         05  PLN-TYPE          PIC X(12).
002900*             INTERNET-CARD / 4G / 5G / OTHER
003000         05  PLN-DATA-GB       PIC S9(4)V9   COMP-3.
003100*             MONTHLY DATA ALLOWANCE IN GB
003200         05  PLN-CALLS         PIC S9(5)     COMP-3.
003300*             MONTHLY CALL MINUTES ALLOWANCE
003400         05  PLN-PRICE         PIC S9(5)V99  COMP-3.
003500*             MONTHLY PRICE
003600         05  PLN-VALID         PIC X.
003700             88  PLN-IS-VALID      VALUE "Y".
003800             88  PLN-IS-INVALID    VALUE "N".
003900         05  FILLER            PIC X(05).
004000*
