000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE NO-MATCH ANALYZER      *
000400*      WORKING STORAGE - MOBILE PLAN RECOMMENDATION *
000500*      MR SUITE                                     *
000600*****************************************************
000700*  HOLDS THE PER-DIMENSION DIAGNOSTIC COUNTS BUILT   *
000800*  WHEN A REQUEST HAS NO ELIGIBLE CANDIDATE, PLUS    *
000900*  THE CLOSEST-PLAN FIGURES USED TO WORD THE         *
001000*  SUGGESTION TEXT ON THE NO-MATCH REPORT LINE.      *
001100*
001200* 04/12/88 VBC - CREATED.
001300* 22/07/94 RJT - CLOSEST-OVER-BUDGET AND CLOSEST-UNDER
001400*                -SPEC SPLIT OUT SEPARATELY, WERE ONE
001500*                FIELD AND GAVE MISLEADING SUGGESTIONS
001600*                (JOB 1966).
001700* 03/08/98 DPK - Y2K SWEEP - NO DATE FIELDS PRESENT.
001850* 09/08/26 PXR - NMA-CLOSEST-PLAN-NAME, NMA-SUGGESTION-TEXT AND
001860*                NMA-CLASS-CODE DROPPED - MR000 NEVER READ THEM,
001870*                IT BUILDS THE REPORT WORDING ITSELF FROM THE
001880*                COUNTS AND NMA-CLOSEST-PRICE BELOW (JOB 3299).
001890*
002000 01  NO-MATCH-ANALYSIS.
002100     03  NMA-OVER-BUDGET-COUNT   PIC 9(3)     COMP.
002200*             PLANS THAT MET THE SPEC BUT COST TOO MUCH
002300     03  NMA-UNDER-SPEC-COUNT    PIC 9(3)     COMP.
002400*             PLANS WITHIN BUDGET BUT SHORT ON DATA OR CALLS
002500     03  NMA-CLOSEST-PRICE       PIC S9(5)V99 COMP-3.
002600*             LOWEST PRICE SEEN AMONG OVER-BUDGET CANDIDATES
002900     03  NMA-BEST-DATA-GB        PIC S9(4)V9  COMP-3.
003000*             BEST DATA ALLOWANCE SEEN AMONG UNDER-SPEC PLANS
003100     03  NMA-BEST-CALLS          PIC S9(5)    COMP-3.
003200*             BEST CALL ALLOWANCE SEEN AMONG UNDER-SPEC PLANS
003900     03  FILLER                  PIC X(10).
004000*
