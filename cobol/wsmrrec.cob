000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE RECOMMENDATION AND     *
000400*      CANDIDATE-SCORING WORK TABLE                 *
000500*      MOBILE PLAN RECOMMENDATION - MR SUITE        *
000600*****************************************************
000700*  ONE OUTPUT RECOMMDS RECORD PER RANKED CANDIDATE.  *
000800*  THE CANDIDATE TABLE HOLDS THE SCORED CANDIDATES   *
000900*  FOR THE REQUEST CURRENTLY BEING PROCESSED, BEFORE *
001000*  THE TOP-N SORT AND CUTDOWN IN MRENG.              *
001100*
001200* 18/07/86 VBC - CREATED.
001300* 25/01/90 RJT - REC-REASON WIDENED TO 120 CHARS, THE
001400*                90-CHAR VERSION TRUNCATED THE BUDGET
001500*                WORDING (JOB 1389).
001600* 03/08/98 DPK - Y2K SWEEP - NO DATE FIELDS PRESENT.
001700* 14/05/02 SGH - MAX-CANDIDATES RAISED TO 100 TO MATCH
001800*                PLAN-WORK-TABLE SIZE (JOB 3110).
001900*
002000 01  RECOMMENDATION-RECORD.
002100     03  REC-REQ-ID            PIC 9(5).
002200     03  REC-RANK              PIC 9(2)      COMP.
002300     03  REC-PLAN-NAME         PIC X(30).
002400     03  REC-PRICE             PIC S9(5)V99  COMP-3.
002500     03  REC-SCORE             PIC S9(3)V99  COMP-3.
002600     03  REC-USAGE-SCORE       PIC S9(3)V99  COMP-3.
002700     03  REC-PRICE-SCORE       PIC S9(3)V99  COMP-3.
002800     03  REC-REASON            PIC X(120).
002900     03  FILLER                PIC X(08).
003000*
003100*****************************************************
003200*  CANDIDATE SCORING TABLE - ONE ENTRY PER PLAN      *
003300*  ELIGIBLE FOR THE REQUEST CURRENTLY IN PROGRESS.   *
003400*****************************************************
003500 01  CANDIDATE-WORK-TABLE.
003600     03  CAN-COUNT             PIC 9(3)      COMP.
003700     03  CAN-ENTRY             OCCURS 100 TIMES
003800                               INDEXED BY CAN-IDX
003900                                          CAN-SRT-IDX.
004000         05  CAN-PLAN-NAME     PIC X(30).
004100         05  CAN-PRICE         PIC S9(5)V99  COMP-3.
004200         05  CAN-USAGE-SCORE   PIC S9(3)V99  COMP-3.
004300         05  CAN-PRICE-SCORE   PIC S9(3)V99  COMP-3.
004400         05  CAN-FINAL-SCORE   PIC S9(3)V99  COMP-3.
004500         05  CAN-REASON        PIC X(120).
004600         05  FILLER            PIC X(06).
004700*
