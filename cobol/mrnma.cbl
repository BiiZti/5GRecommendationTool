000100*****************************************************************
000200*                Mobile Plan Recommendation Batch                *
000300*                                                               *
000400*              No-Match Analyzer - Called Subprogram             *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.       MRNMA.
001200**
001300     AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001400**
001500     INSTALLATION.     APPLEWOOD COMPUTERS - MOBILE RECOMMEND UNIT.
001600**
001700     DATE-WRITTEN.     04/12/1988.
001800**
001900     DATE-COMPILED.
002000**
002100     SECURITY.         COPYRIGHT (C) 1988 - 2026 & LATER, VINCENT
002200*                      BRYAN COEN. DISTRIBUTED UNDER THE GNU
002300*                      GENERAL PUBLIC LICENSE. SEE FILE COPYING
002400*                      FOR DETAILS.
002500**
002600*    REMARKS.          MRNMA IS ONLY CALLED WHEN MRENG RETURNED
002700*                      NO CANDIDATES FOR A REQUEST. IT CLASSIFIES
002800*                      WHY EVERY VALID PLAN WAS REJECTED - EITHER
002900*                      PRICE (OVER BUDGET-TOLERANCE WITH SPECS
003000*                      MET) OR SPEC (WITHIN TOLERANCE BUT SHORT ON
003100*                      DATA OR CALLS) - AND BUILDS THE BUDGET AND
003200*                      SPEC RAISE/LOWER SUGGESTIONS FOR THE REPORT.
003300**
003400*    VERSION.          SEE PROG-NAME IN WS.
003500**
003600*    CALLED MODULES.
003700*                      NONE.
003800**
003900*    FUNCTIONS USED:
004000*                      NONE.
004100*    FILES USED :
004200*                      NONE - WORKS ENTIRELY ON PASSED TABLES.
004300**
004400*    ERROR MESSAGES USED.
004500*                      NONE.
004600**
004700* CHANGES:
004800* 04/12/1988 VBC - 1.0.00 CREATED.
004900* 22/07/1994 RJT - 1.0.01 SPLIT THE OLD SINGLE "NO CANDIDATES"
005000*                  CLASS INTO OVER-BUDGET AND UNDER-SPEC COUNTS SO
005100*                  THE REPORT CAN SAY WHICH ONE TO FIX (JOB 1962).
005200* 03/08/1998 DPK - 1.0.02 Y2K SWEEP - NO DATE FIELDS PRESENT.
005300* 14/05/2002 SGH - 1.0.03 CLOSEST-PRICE NOW CARRIES THE PLAN NAME
005400*                  TOO, MARKETING WANTED IT NAMED ON THE REPORT
005500*                  NOT JUST THE PRICE (JOB 2704).
005550* 09/08/2026 PXR - 1.0.04 NMA-SUGGESTION-TEXT, NMA-CLOSEST-PLAN-
005560*                  NAME AND NMA-CLASS-CODE WERE BUILT HERE BUT
005570*                  MR000'S REPORT LINE NEVER READ THEM - IT WORDS
005580*                  THE SUGGESTION ITSELF FROM THE COUNTS AND
005590*                  NMA-CLOSEST-PRICE DIRECTLY. DROPPED THE DEAD
005595*                  FIELDS AND THE CC045 PARAGRAPH THAT BUILT THEM
005598*                  (JOB 3299).
005600**
005700 ENVIRONMENT             DIVISION.
005800*================================
005900*
006000 CONFIGURATION           SECTION.
006100 SPECIAL-NAMES.
006200     CLASS MR-YES-NO     IS "Y" "N"
006300     UPSI-2 ON  STATUS   IS MR-ANALYZER-TRACE-ON
006400            OFF STATUS   IS MR-ANALYZER-TRACE-OFF.
006500*
006600 DATA                    DIVISION.
006700*================================
006800*
006900 WORKING-STORAGE         SECTION.
007000*-----------------------
007100 77  PROG-NAME               PIC X(17) VALUE "MRNMA  (1.0.04)".
007200*
007300 01  WS-COUNTERS.
007900     03  WS-THRESHOLD         PIC S9(5)V9(4) COMP-3.
008350     03  FILLER               PIC X(06).
008400*
008450* THE TWO SHORTFALL SWITCHES BELOW ARE RESET TOGETHER AT THE START
008460* OF EVERY PLAN CLASSIFICATION - THE ALTERNATE VIEW LETS CC010 DO
008470* IT IN ONE MOVE INSTEAD OF TWO.
008480*
008490 01  WS-MATCH-SWITCHES.
008500     03  WS-NEED-DATA-SHORT-SW PIC X    VALUE "N".
008600         88  WS-NEED-DATA-IS-SHORT     VALUE "Y".
008700     03  WS-NEED-CALLS-SHORT-SW PIC X   VALUE "N".
008800         88  WS-NEED-CALLS-IS-SHORT    VALUE "Y".
008900     03  FILLER               PIC X(04).
008950 01  WS-MATCH-SWITCHES-ALT REDEFINES WS-MATCH-SWITCHES.
008960     03  FILLER               PIC X(06).
008970*
008980* ONE CURRENT-PLAN WORKING COPY - SAME HABIT AS MRENG, LETS US
008990* HOLD A PLAN'S FIELDS OUTSIDE THE TABLE WHILE WE CLASSIFY IT.
009000* THE ALTERNATE VIEW BELOW IS USED TO BLANK THE WHOLE AREA IN
009010* ONE MOVE BEFORE EACH PLAN IS COPIED IN.
009020*
009030 01  WS-CURRENT-PLAN-WORK.
009100     03  WS-CP-NAME              PIC X(30).
009200     03  WS-CP-PRICE             PIC S9(5)V99   COMP-3.
009300     03  WS-CP-DATA-GB           PIC S9(4)V9    COMP-3.
009400     03  WS-CP-CALLS             PIC S9(5)      COMP-3.
009500     03  FILLER                  PIC X(05).
009600 01  WS-CURRENT-PLAN-ALT REDEFINES WS-CURRENT-PLAN-WORK.
009700     03  FILLER                  PIC X(45).
009800*
011100* BEST-FIT PLAN WORKING RECORD - CARRIES THE CLOSEST-PRICE SEEN
011200* AMONG OVER-BUDGET PLANS FORWARD FROM CC010 TO CC040 WITHOUT
011300* RE-SCANNING THE TABLE. THE ALTERNATE VIEW IS THE THIRD
011400* REDEFINES, USED TO RESET THE WHOLE RECORD TO HIGH-VALUES AT
011450* THE START OF EACH REQUEST.
011500*
011600 01  WS-BEST-FIT-PLAN.
011800     03  WS-BFP-PRICE            PIC S9(5)V99   COMP-3.
011850     03  FILLER                  PIC X(04).
011900 01  WS-BEST-FIT-PLAN-ALT REDEFINES WS-BEST-FIT-PLAN.
012000     03  FILLER                  PIC X(08).
012300*
012400 LINKAGE                 SECTION.
012500****************
012600*
012700 COPY "WSMRPLN.COB".
012800 COPY "WSMRREQ.COB".
012900 COPY "WSMRCFG.COB".
013000 COPY "WSMRNMA.COB".
013100*
013200 PROCEDURE DIVISION USING PLAN-WORK-TABLE
013300                          CURRENT-REQUEST
013400                          MR-ENGINE-CONFIG
013500                          NO-MATCH-ANALYSIS.
013600*
013700 CC000-ANALYZER-MAIN         SECTION.
013800***********************************
013900     MOVE     ZERO  TO NMA-OVER-BUDGET-COUNT NMA-UNDER-SPEC-COUNT.
014000     MOVE     ZERO  TO NMA-CLOSEST-PRICE NMA-BEST-DATA-GB
014100                       NMA-BEST-CALLS.
014400     MOVE     "NN"  TO WS-MATCH-SWITCHES-ALT.
014500     MOVE     HIGH-VALUES TO WS-BEST-FIT-PLAN-ALT.
014800     PERFORM  CC010-CLASSIFY-ONE-PLAN THRU CC010-EXIT
014900              VARYING PLN-IDX FROM 1 BY 1
015000              UNTIL PLN-IDX > PLN-COUNT.
015100     PERFORM  CC040-BUILD-SUGGESTIONS THRU CC040-EXIT.
015200     GOBACK.
015300*
015400 CC000-EXIT.  EXIT SECTION.
015500*
015600 CC010-CLASSIFY-ONE-PLAN     SECTION.
015700***********************************
015800     IF       PLN-IS-INVALID (PLN-IDX)
015900              GO TO CC010-EXIT.
016000     MOVE     PLN-NAME    (PLN-IDX) TO WS-CP-NAME.
016100     MOVE     PLN-PRICE   (PLN-IDX) TO WS-CP-PRICE.
016200     MOVE     PLN-DATA-GB (PLN-IDX) TO WS-CP-DATA-GB.
016300     MOVE     PLN-CALLS   (PLN-IDX) TO WS-CP-CALLS.
016400*
016500* A2 - DOES THIS PLAN FALL SHORT ON A REQUESTED DIMENSION.
016600*
016700     MOVE     "NN"  TO WS-MATCH-SWITCHES-ALT.
016900     IF       REQ-NEED-DATA > ZERO AND WS-CP-DATA-GB < REQ-NEED-DATA
017000              MOVE "Y" TO WS-NEED-DATA-SHORT-SW
017100     END-IF.
017200     IF       REQ-NEED-CALLS > ZERO AND WS-CP-CALLS < REQ-NEED-CALLS
017300              MOVE "Y" TO WS-NEED-CALLS-SHORT-SW
017400     END-IF.
017500*
017600* A1 - BOTH SPECS MET BUT PRICE OVER BUDGET-TOLERANCE.
017700*
017800     COMPUTE  WS-THRESHOLD ROUNDED =
017900              REQ-BUDGET * CFG-BUDGET-TOLERANCE.
018000     IF       WS-NEED-DATA-IS-SHORT OR WS-NEED-CALLS-IS-SHORT
018100              GO TO CC020-CLASSIFY-UNDER-SPEC.
018200     IF       WS-CP-PRICE > WS-THRESHOLD
018300              ADD  1 TO NMA-OVER-BUDGET-COUNT
018400              IF   WS-CP-PRICE < WS-BFP-PRICE
018500                   MOVE WS-CP-PRICE TO WS-BFP-PRICE
018600              END-IF
018700     END-IF.
018800     GO TO    CC010-EXIT.
018900*
019000 CC020-CLASSIFY-UNDER-SPEC.
019100* ONLY COUNTED WHEN STILL WITHIN BUDGET-TOLERANCE - IF ALSO OVER
019200* BUDGET THE PLAN IS SIMPLY OUT OF THE RUNNING BOTH WAYS AND ADDS
019300* NOTHING USEFUL TO EITHER SUGGESTION.
019400*
019500     IF       WS-CP-PRICE > WS-THRESHOLD
019600              GO TO CC010-EXIT.
019700     ADD      1 TO NMA-UNDER-SPEC-COUNT.
019800     IF       WS-NEED-DATA-IS-SHORT
019900              IF   WS-CP-DATA-GB > NMA-BEST-DATA-GB
020000                   MOVE WS-CP-DATA-GB TO NMA-BEST-DATA-GB
020100              END-IF
020200     END-IF.
020300     IF       WS-NEED-CALLS-IS-SHORT
020400              IF   WS-CP-CALLS > NMA-BEST-CALLS
020500                   MOVE WS-CP-CALLS TO NMA-BEST-CALLS
020600              END-IF
020700     END-IF.
021200*
021300 CC010-EXIT.  EXIT SECTION.
021400*
021500 CC040-BUILD-SUGGESTIONS     SECTION.
021600***********************************
021700* A3 - THE ACTUAL WORDING OF THE SUGGESTION LINES IS BUILT BY
021800* MR000 STRAIGHT FROM THE COUNTS AND THE FIGURES BELOW, SO ALL
021900* THIS SECTION DOES IS CARRY THE CLOSEST-PRICE PLAN'S PRICE
021950* FORWARD ONTO THE PASSED-BACK ANALYSIS RECORD.
022000*
022300     IF       NMA-OVER-BUDGET-COUNT > ZERO
022500              MOVE WS-BFP-PRICE TO NMA-CLOSEST-PRICE
023100     END-IF.
024500*
024600 CC040-EXIT.  EXIT SECTION.
024700*
