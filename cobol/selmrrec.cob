000100*****************************************************
000200*  FILE-CONTROL ENTRY FOR THE RECOMMENDATION OUTPUT   *
000300*  FILE - MOBILE PLAN RECOMMENDATION - MR SUITE      *
000400*****************************************************
000500* 18/07/86 VBC - CREATED.
000600*
000700     SELECT RECOMMDS-FILE  ASSIGN TO "RECOMMDS"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-Recommds-Status.
001000*
