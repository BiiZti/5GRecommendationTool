000100*****************************************************
000200*  FD FOR THE RECOMMENDATION OUTPUT FILE              *
000300*  MOBILE PLAN RECOMMENDATION - MR SUITE             *
000400*****************************************************
000500*  200 BYTE FIXED LINE-SEQUENTIAL OUTPUT FILE - ONE    *
000600*  LINE PER RANKED CANDIDATE, WRITTEN BY MR000.        *
000700*
000800* 18/07/86 VBC - CREATED.
000900* 25/01/90 RJT - REASON COLUMN WIDENED WITH RECORD.
000950* 09/08/2026 PXR - RF-PRICE WAS ONE DIGIT SHORT OF PLAN-PRICE'S
000960*                  OWN WIDTH, RECORD RAN 199 NOT THE DOCUMENTED
000970*                  200 BYTES - WIDENED TO MATCH (JOB 3299).
001000*
001100 FD  RECOMMDS-FILE
001200     LABEL RECORDS ARE STANDARD.
001300*
001400 01  RECOMMDS-FILE-RECORD.
001500     03  RF-REQ-ID             PIC 9(05).
001600     03  RF-RANK               PIC 9(02).
001700     03  RF-PLAN-NAME          PIC X(30).
001800     03  RF-PRICE              PIC 9(05)V99.
001900     03  RF-SCORE              PIC 9(03)V99.
002000     03  RF-USAGE-SCORE        PIC 9(03)V99.
002100     03  RF-PRICE-SCORE        PIC 9(03)V99.
002200     03  RF-REASON             PIC X(120).
002300     03  FILLER                PIC X(21).
002400*
