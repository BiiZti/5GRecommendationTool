000100*****************************************************************
000200*                Mobile Plan Recommendation Batch                *
000300*                                                               *
000400*            Catalogue Validation / Recommendation /            +
000500*                  Report Driver Program                        *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.       MR000.
001300***
001400     AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001500***
001600     INSTALLATION.     APPLEWOOD COMPUTERS - MOBILE RECOMMEND UNIT.
001700***
001800     DATE-WRITTEN.     12/03/1987.
001900***
002000     DATE-COMPILED.
002100***
002200     SECURITY.         COPYRIGHT (C) 1987 - 2026 & LATER, VINCENT
002300*                      BRYAN COEN. DISTRIBUTED UNDER THE GNU
002400*                      GENERAL PUBLIC LICENSE. SEE FILE COPYING
002500*                      FOR DETAILS.
002600***
002700*    REMARKS.          MR000 IS THE BATCH DRIVER FOR THE MOBILE
002800*                      PLAN RECOMMENDATION SUITE.  IT LOADS AND
002900*                      VALIDATES THE PLAN CATALOGUE, THEN READS
003000*                      CUSTOMER REQUESTS AND CALLS MRENG (THE
003100*                      SCORING ENGINE) OR, WHEN NOTHING QUALIFIES,
003200*                      MRNMA (THE NO-MATCH ANALYSER) FOR EACH ONE.
003300*                      THE RECOMMENDATION REPORT AND THE RECOMMDS
003400*                      DETAIL FILE ARE BOTH WRITTEN FROM HERE.
003500***
003600*    VERSION.          SEE PROG-NAME IN WS.
003700***
003800*    CALLED MODULES.
003900*                      MRENG.   SCORING ENGINE.
004000*                      MRNMA.   NO-MATCH ANALYSER.
004100***
004200*    FUNCTIONS USED:
004300*                      NONE.
004400*    FILES USED :
004500*                      PLANS.     PLAN CATALOGUE, LINE SEQUENTIAL.
004600*                      REQUESTS.  CUSTOMER REQUESTS, LINE SEQ.
004700*                      RECOMMDS.  RANKED RECOMMENDATIONS, OUTPUT.
004800*                      REPORT.    PRINTED REPORT, 132 COLS.
004900***
005000*    ERROR MESSAGES USED.
005100* PROGRAM SPECIFIC:
005200*                      MR001 - MR012.
005300***
005400* CHANGES:
005500* 12/03/1987 VBC - 1.0.00 CREATED - CATALOGUE LOAD AND VALIDATE
005600*                  PLUS SINGLE-REQUEST SCORING CALL TO MRENG.
005700* 04/09/1987 VBC - 1.0.01 REQUESTS NOW READ TO END OF FILE IN A
005800*                  LOOP RATHER THAN ONE REQUEST PER RUN.
005900* 21/02/1989 RJT - 1.0.02 NO-MATCH PATH ADDED, CALLS NEW MRNMA
006000*                  MODULE (JOB 1409).
006100* 30/06/1990 RJT - 1.0.03 CONTROL TOTALS BLOCK ADDED AT END OF
006200*                  REPORT PER OPS REQUEST (JOB 1477).
006300* 15/11/1991 VBC - 1.0.04 RECOMMDS OUTPUT FILE SPLIT OUT OF THE
006400*                  REPORT FILE - OPS WANTED A MACHINE-READABLE
006500*                  DETAIL FILE SEPARATE FROM THE PRINT REPORT.
006600* 08/05/1993 RJT - 1.0.05 VALIDATOR NOW REPORTS THE FAILING FIELD
006700*                  NAME, NOT JUST "INVALID" (JOB 1749).
006800* 22/09/1995 VBC - 1.0.06 PLAN TABLE SIZE RAISED TO 100 ENTRIES.
006900* 03/08/1998 DPK - 1.0.07 Y2K SWEEP - RUN-DATE FIELDS REVIEWED,
007000*                  ALL CENTURY-BEARING, NO 2-DIGIT YEAR STORAGE
007100*                  ANYWHERE IN THIS PROGRAM (JOB 2402).
007200* 14/05/2002 SGH - 1.0.08 MAX-RECOMMENDATIONS PULLED OUT TO
007300*                  WSMRCFG AS A NAMED CONSTANT (JOB 3110).
007400* 19/06/2004 SGH - 1.0.09 REQUEST HEADER LINE NOW SHOWS BUDGET
007500*                  TO 2 DECIMALS, WAS SHOWING WHOLE YUAN ONLY.
007550* 09/08/2026 PXR - 1.0.10 WSMRREC WAS NOT COPIED IN - REC-* AND
007560*                  CAN-* FIELDS WERE UNDECLARED. ALSO STOPPED
007570*                  WRITE ... FROM RECOMMENDATION-RECORD PUNCHING
007580*                  COMP/COMP-3 BYTES STRAIGHT INTO THE ZONED
007590*                  RECOMMDS LAYOUT - NOW EDITED FIELD BY FIELD
007600*                  INTO RF-* FIRST (JOB 3299).
007610* 09/08/2026 PXR - 1.0.11 WSMRNMA WAS ALSO NOT COPIED IN - THE
007620*                  CALL TO MRNMA PASSED NO-MATCH-ANALYSIS AND
007630*                  AA045 READ NMA-* FIELDS THAT WERE NEVER
007640*                  DECLARED HERE (JOB 3299).
007645* 09/08/2026 PXR - 1.0.12 REPORT NOW PRINTS A COLUMN HEADING
007646*                  LINE UNDER THE REQUEST HEADER, ABOVE THE
007647*                  RANKED ROWS - WAS MISSING (JOB 3311). ALSO
007648*                  DROPPED THE STAND-ALONE COPYRIGHT NOTICE
007649*                  BLOCK, WHICH WAS STILL REFERRING TO "ACAS"
007650*                  TWO PARAGRAPHS AFTER SECURITY HAD ALREADY
007651*                  BEEN UPDATED TO THE SUITE'S OWN NAME -
007652*                  MRENG/MRNMA NEVER CARRIED THIS BLOCK, SO
007653*                  MR000 NOW MATCHES THEM (JOB 3311).
007654***
010800 ENVIRONMENT             DIVISION.
010900*================================
011000*
011100 CONFIGURATION           SECTION.
011200 SPECIAL-NAMES.
011300     C01                 IS TOP-OF-FORM
011400     CLASS MR-YES-NO     IS "Y" "N"
011500     UPSI-0 ON  STATUS   IS MR-TRACE-ON
011600            OFF STATUS   IS MR-TRACE-OFF.
011700*
011800 INPUT-OUTPUT            SECTION.
011900 FILE-CONTROL.
012000 COPY "SELMRPLN.COB".
012100 COPY "SELMRREQ.COB".
012200 COPY "SELMRREC.COB".
012300 COPY "SELMRRPT.COB".
012400*
012500 DATA                    DIVISION.
012600*================================
012700*
012800 FILE                    SECTION.
012900*
013000 COPY "FDMRPLN.COB".
013100 COPY "FDMRREQ.COB".
013200 COPY "FDMRREC.COB".
013300 COPY "FDMRRPT.COB".
013400*
013500 WORKING-STORAGE         SECTION.
013600*-----------------------
013700 77  PROG-NAME               PIC X(17) VALUE "MR000  (1.0.12)".
013800*
013900 COPY "WSMRPLN.COB".
014000 COPY "WSMRREQ.COB".
014050 COPY "WSMRREC.COB".
014100 COPY "WSMRCFG.COB".
014150 COPY "WSMRNMA.COB".
014200*
014300 01  WS-FILE-STATUS.
014400     03  WS-PLANS-STATUS     PIC XX      VALUE "00".
014500     03  WS-REQUESTS-STATUS  PIC XX      VALUE "00".
014600     03  WS-RECOMMDS-STATUS  PIC XX      VALUE "00".
014700     03  WS-REPORT-STATUS    PIC XX      VALUE "00".
014750     03  FILLER              PIC X(08).
014800*
014900 01  WS-SWITCHES.
015000     03  WS-PLANS-EOF-SW     PIC X       VALUE "N".
015100         88  WS-PLANS-EOF        VALUE "Y".
015200     03  WS-REQUESTS-EOF-SW  PIC X       VALUE "N".
015300         88  WS-REQUESTS-EOF     VALUE "Y".
015400     03  FILLER              PIC X(10).
015500*
015600 01  WS-COUNTERS.
015700     03  WS-PLAN-ORDINAL     PIC 9(3)    COMP    VALUE ZERO.
015800     03  WS-RANK-IDX         PIC 9(2)    COMP    VALUE ZERO.
015850     03  FILLER              PIC X(05).
015900*
016000 01  WS-RUN-DATE-FIELDS.
016100     03  WS-RUN-DATE-YMD     PIC 9(8).
016200 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-FIELDS.
016300     03  WS-RUN-CC           PIC 99.
016400     03  WS-RUN-YY           PIC 99.
016500     03  WS-RUN-MM           PIC 99.
016600     03  WS-RUN-DD           PIC 99.
016700*
017000 01  ERROR-MESSAGES.
017100     03  MR001   PIC X(40)  VALUE "MR001 PLAN CATALOGUE FILE NOT FOUND -".
017200     03  MR002   PIC X(40)  VALUE "MR002 REQUEST FILE NOT FOUND -".
017300     03  MR003   PIC X(40)  VALUE "MR003 RECOMMDS FILE OPEN ERROR -".
017400     03  MR004   PIC X(40)  VALUE "MR004 REPORT FILE OPEN ERROR -".
017500     03  MR010   PIC X(15)  VALUE "NAME".
017600     03  MR011   PIC X(15)  VALUE "DATA".
017700     03  MR012   PIC X(15)  VALUE "CALLS".
017800     03  MR013   PIC X(15)  VALUE "PRICE".
017850     03  FILLER  PIC X(10).
017900*
018000 01  WS-ERROR-TEXT-AREA          PIC X(60)   VALUE SPACES.
018100 01  WS-ERROR-TEXT-PARTS REDEFINES WS-ERROR-TEXT-AREA.
018200     03  WS-ERR-LIT-PLAN         PIC X(05).
018300     03  WS-ERR-ORDINAL          PIC ZZ9.
018400     03  WS-ERR-COLON            PIC X(02).
018500     03  WS-ERR-FIELD-NAME       PIC X(15).
018600     03  WS-ERR-INVALID-LIT      PIC X(08).
018700     03  FILLER                  PIC X(27).
018800*
018900 01  WS-RH-LINE.
019000     03  WS-RH-LIT-REQUEST       PIC X(08)   VALUE "REQUEST ".
019100     03  WS-RH-REQ-ID            PIC 9(5).
019200     03  FILLER                  PIC X(02)   VALUE SPACES.
019300     03  WS-RH-LIT-NEED-DATA     PIC X(11)   VALUE "NEED DATA: ".
019400     03  WS-RH-DATA              PIC ZZZ9.9.
019500     03  WS-RH-LIT-GB            PIC X(04)   VALUE " GB ".
019600     03  WS-RH-LIT-CALLS         PIC X(07)   VALUE "CALLS: ".
019700     03  WS-RH-CALLS             PIC ZZZZ9.
019800     03  FILLER                  PIC X(02)   VALUE SPACES.
019900     03  WS-RH-LIT-BUDGET        PIC X(08)   VALUE "BUDGET: ".
020000     03  WS-RH-BUDGET            PIC ZZZZ9.99.
020100     03  FILLER                  PIC X(70).
020150 01  WS-RH-LINE-ALT REDEFINES WS-RH-LINE.
020160     03  FILLER                  PIC X(136).
020200*
020210 01  WS-RH-COL-HEADER.
020220*             COLUMN HEADING PRINTED ONCE PER REQUEST, JUST
020230*             UNDER THE REQUEST HEADER AND ABOVE THE RANKED
020240*             CANDIDATE ROWS.
020250     03  FILLER                  PIC X(02)   VALUE SPACES.
020260     03  WS-RH-COL-LIT-RANK      PIC X(02)   VALUE "RK".
020270     03  FILLER                  PIC X(01)   VALUE SPACE.
020280     03  WS-RH-COL-LIT-NAME      PIC X(30)   VALUE "PLAN NAME".
020290     03  FILLER                  PIC X(01)   VALUE SPACE.
020300     03  WS-RH-COL-LIT-PRICE     PIC X(08)   VALUE "   PRICE".
020310     03  FILLER                  PIC X(01)   VALUE SPACE.
020320     03  WS-RH-COL-LIT-SCORE     PIC X(06)   VALUE " SCORE".
020330     03  FILLER                  PIC X(01)   VALUE SPACE.
020340     03  WS-RH-COL-LIT-USAGE     PIC X(06)   VALUE " USAGE".
020350     03  FILLER                  PIC X(01)   VALUE SPACE.
020360     03  WS-RH-COL-LIT-PRICE-S   PIC X(07)   VALUE "PRICE-S".
020370     03  FILLER                  PIC X(66)   VALUE SPACES.
020380*
020390 01  WS-RD-LINE.
020400     03  WS-RD-RANK              PIC Z9.
020500     03  FILLER                  PIC X(01)   VALUE SPACES.
020600     03  WS-RD-PLAN-NAME         PIC X(30).
020700     03  FILLER                  PIC X(01)   VALUE SPACES.
020800     03  WS-RD-PRICE             PIC ZZZZ9.99.
020900     03  FILLER                  PIC X(01)   VALUE SPACES.
021000     03  WS-RD-SCORE             PIC ZZ9.99.
021100     03  FILLER                  PIC X(01)   VALUE SPACES.
021200     03  WS-RD-USAGE-SCORE       PIC ZZ9.99.
021300     03  FILLER                  PIC X(01)   VALUE SPACES.
021400     03  WS-RD-PRICE-SCORE       PIC ZZ9.99.
021500     03  FILLER                  PIC X(64).
021600*
021700 01  WS-RR-LINE.
021800     03  FILLER                  PIC X(05)   VALUE SPACES.
021900     03  WS-RR-REASON            PIC X(120).
022000     03  FILLER                  PIC X(07).
022100*
022200 01  WS-NM-HEADER-LINE.
022300     03  WS-NM-LIT-REQUEST       PIC X(08)   VALUE "REQUEST ".
022400     03  WS-NM-REQ-ID            PIC 9(5).
022500     03  FILLER                  PIC X(02)   VALUE SPACES.
022600     03  WS-NM-LIT-TEXT          PIC X(17)   VALUE "NO MATCHING PLAN".
022700     03  FILLER                  PIC X(83).
022800*
022900 01  WS-NM-BUDGET-LINE.
023000     03  FILLER                  PIC X(02)   VALUE SPACES.
023100     03  WS-NM-LIT-OVER          PIC X(20)   VALUE "OVER-BUDGET PLANS:  ".
023200     03  WS-NM-OVER-COUNT        PIC ZZ9.
023300     03  FILLER                  PIC X(03)   VALUE SPACES.
023400     03  WS-NM-LIT-SUGG          PIC X(23)   VALUE "SUGGEST RAISE BUDGET TO".
023500     03  WS-NM-SUGG-PRICE        PIC ZZZZ9.99.
023600     03  FILLER                  PIC X(70).
023700*
023800 01  WS-NM-SPEC-LINE.
023900     03  FILLER                  PIC X(02)   VALUE SPACES.
024000     03  WS-NM-SPEC-TEXT         PIC X(80).
024100     03  FILLER                  PIC X(50).
024200*
024300 01  WS-TOTALS-LINE-1.
024400     03  FILLER                  PIC X(14)   VALUE "** TOTALS **  ".
024500     03  FILLER                  PIC X(14)   VALUE "REQUESTS READ:".
024600     03  WS-TL1-READ             PIC ZZZ9.
024700     03  FILLER                  PIC X(02)   VALUE SPACES.
024800     03  FILLER                  PIC X(09)   VALUE "MATCHED: ".
024900     03  WS-TL1-MATCHED          PIC ZZZ9.
025000     03  FILLER                  PIC X(02)   VALUE SPACES.
025100     03  FILLER                  PIC X(11)   VALUE "UNMATCHED: ".
025200     03  WS-TL1-UNMATCHED        PIC ZZZ9.
025300     03  FILLER                  PIC X(65).
025400*
025500 01  WS-TOTALS-LINE-2.
025600     03  FILLER                  PIC X(14)   VALUE SPACES.
025700     03  FILLER                  PIC X(13)   VALUE "PLANS LOADED:".
025800     03  WS-TL2-LOADED           PIC ZZ9.
025900     03  FILLER                  PIC X(02)   VALUE SPACES.
026000     03  FILLER                  PIC X(09)   VALUE "INVALID: ".
026100     03  WS-TL2-INVALID          PIC ZZ9.
026200     03  FILLER                  PIC X(02)   VALUE SPACES.
026300     03  FILLER                  PIC X(16)   VALUE "RECOMMENDATIONS:".
026400     03  WS-TL2-RECS             PIC ZZZZ9.
026500     03  FILLER                  PIC X(62).
026600*
026700 PROCEDURE DIVISION.
027300*
027400 AA000-MAIN                  SECTION.
027500***********************************
027600     ACCEPT   WS-RUN-DATE-YMD FROM DATE YYYYMMDD.
027700     PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
027800     PERFORM  AA020-LOAD-PLAN-TABLE     THRU AA020-EXIT.
027900     PERFORM  AA030-PROCESS-REQUESTS    THRU AA030-EXIT.
028000     PERFORM  AA090-WRITE-TOTALS        THRU AA090-EXIT.
028100     PERFORM  AA099-CLOSE-FILES         THRU AA099-EXIT.
028200     GOBACK.
028300*
028400 AA000-EXIT.  EXIT SECTION.
028500*
028600 AA010-OPEN-FILES            SECTION.
028700***********************************
028800*
028900     OPEN     INPUT   PLANS-FILE.
029000     IF       WS-PLANS-STATUS NOT = "00"
029100              DISPLAY  MR001 WS-PLANS-STATUS
029200              MOVE     16 TO RETURN-CODE
029300              GOBACK
029400     END-IF.
029500*
029600     OPEN     INPUT   REQUESTS-FILE.
029700     IF       WS-REQUESTS-STATUS NOT = "00"
029800              DISPLAY  MR002 WS-REQUESTS-STATUS
029900              CLOSE    PLANS-FILE
030000              MOVE     16 TO RETURN-CODE
030100              GOBACK
030200     END-IF.
030300*
030400     OPEN     OUTPUT  RECOMMDS-FILE.
030500     IF       WS-RECOMMDS-STATUS NOT = "00"
030600              DISPLAY  MR003 WS-RECOMMDS-STATUS
030700              CLOSE    PLANS-FILE REQUESTS-FILE
030800              MOVE     16 TO RETURN-CODE
030900              GOBACK
031000     END-IF.
031100*
031200     OPEN     OUTPUT  REPORT-FILE.
031300     IF       WS-REPORT-STATUS NOT = "00"
031400              DISPLAY  MR004 WS-REPORT-STATUS
031500              CLOSE    PLANS-FILE REQUESTS-FILE RECOMMDS-FILE
031600              MOVE     16 TO RETURN-CODE
031700              GOBACK
031800     END-IF.
031900*
032000 AA010-EXIT.  EXIT SECTION.
032100*
032200 AA020-LOAD-PLAN-TABLE       SECTION.
032300***********************************
032400*
032500     MOVE     ZERO TO PLN-COUNT WS-PLAN-ORDINAL.
032600     MOVE     ZERO TO TOT-PLANS-LOADED TOT-PLANS-REJECTED.
032700*
032800 AA020-READ-PLAN.
032900     READ     PLANS-FILE
033000              AT END GO TO AA020-EXIT.
033100     ADD      1 TO WS-PLAN-ORDINAL.
033200     PERFORM  AA025-VALIDATE-PLAN-ENTRY THRU AA025-EXIT.
033300     GO TO    AA020-READ-PLAN.
033400*
033500 AA020-EXIT.  EXIT SECTION.
033600*
033700 AA025-VALIDATE-PLAN-ENTRY   SECTION.
033800***********************************
033900* V1 - REQUIRED FIELDS PRESENT & NUMERIC. INVALID ENTRIES ARE
033950* STILL COUNTED IN THE TABLE (SO THE ORDINAL STAYS ALIGNED
033975* WITH THE INPUT FILE) BUT FLAGGED PLN-VALID = "N" AND SKIPPED
034000* BY THE ENGINE AND ANALYSER.
034100*
034200     SET      PLN-IS-VALID (WS-PLAN-ORDINAL) TO TRUE.
034300     IF       PF-NAME-RAW = SPACES
034400              MOVE     MR010 TO WS-ERR-FIELD-NAME
034500              PERFORM  AA027-WRITE-VALIDATION-ERROR THRU AA027-EXIT
034600              SET      PLN-IS-INVALID (WS-PLAN-ORDINAL) TO TRUE
034700     END-IF.
034800     IF       PF-DATA-GB-RAW NOT NUMERIC
034900              MOVE     MR011 TO WS-ERR-FIELD-NAME
035000              PERFORM  AA027-WRITE-VALIDATION-ERROR THRU AA027-EXIT
035100              SET      PLN-IS-INVALID (WS-PLAN-ORDINAL) TO TRUE
035200     END-IF.
035300     IF       PF-CALLS-RAW NOT NUMERIC
035400              MOVE     MR012 TO WS-ERR-FIELD-NAME
035500              PERFORM  AA027-WRITE-VALIDATION-ERROR THRU AA027-EXIT
035600              SET      PLN-IS-INVALID (WS-PLAN-ORDINAL) TO TRUE
035700     END-IF.
035800     IF       PF-PRICE-RAW NOT NUMERIC OR PN-PRICE NOT > ZERO
035900              MOVE     MR013 TO WS-ERR-FIELD-NAME
036000              PERFORM  AA027-WRITE-VALIDATION-ERROR THRU AA027-EXIT
036100              SET      PLN-IS-INVALID (WS-PLAN-ORDINAL) TO TRUE
036200     END-IF.
036300*
036400     MOVE     PN-NAME     TO PLN-NAME    (WS-PLAN-ORDINAL).
036500     MOVE     PN-CARRIER  TO PLN-CARRIER (WS-PLAN-ORDINAL).
036600     MOVE     PN-TYPE     TO PLN-TYPE    (WS-PLAN-ORDINAL).
036700     IF       PF-DATA-GB-RAW NUMERIC
036800              MOVE     PN-DATA-GB TO PLN-DATA-GB (WS-PLAN-ORDINAL)
036900     END-IF.
037000     IF       PF-CALLS-RAW NUMERIC
037100              MOVE     PN-CALLS   TO PLN-CALLS   (WS-PLAN-ORDINAL)
037200     END-IF.
037300     IF       PF-PRICE-RAW NUMERIC
037400              MOVE     PN-PRICE   TO PLN-PRICE   (WS-PLAN-ORDINAL)
037500     END-IF.
037600*
037700     ADD      1 TO PLN-COUNT.
037800     IF       PLN-IS-VALID (WS-PLAN-ORDINAL)
037900              ADD      1 TO TOT-PLANS-LOADED
038000     ELSE
038100              ADD      1 TO TOT-PLANS-REJECTED
038200     END-IF.
038300*
038400 AA025-EXIT.  EXIT SECTION.
038500*
038600 AA027-WRITE-VALIDATION-ERROR SECTION.
038700***********************************
038800     MOVE     SPACES        TO WS-ERROR-TEXT-AREA.
038900     MOVE     "PLAN "       TO WS-ERR-LIT-PLAN.
039000     MOVE     WS-PLAN-ORDINAL TO WS-ERR-ORDINAL.
039100     MOVE     ": "          TO WS-ERR-COLON.
039200     MOVE     " INVALID"    TO WS-ERR-INVALID-LIT.
039300     WRITE    REPORT-FILE-RECORD FROM WS-ERROR-TEXT-AREA.
039400*
039500 AA027-EXIT.  EXIT SECTION.
039600*
039700 AA030-PROCESS-REQUESTS      SECTION.
039800***********************************
039900*
040000     MOVE     ZERO TO TOT-REQUESTS-READ TOT-REQUESTS-MATCHED
040100                      TOT-REQUESTS-NO-MATCH TOT-RECOMMDS-WRITTEN.
040200*
040300 AA030-READ-REQUEST.
040400     READ     REQUESTS-FILE
040500              AT END GO TO AA030-EXIT.
040600     ADD      1 TO TOT-REQUESTS-READ.
040700     MOVE     QN-ID           TO REQ-ID.
040800     MOVE     QN-NEED-DATA    TO REQ-NEED-DATA.
040900     MOVE     QN-NEED-CALLS   TO REQ-NEED-CALLS.
041000     MOVE     QN-BUDGET       TO REQ-BUDGET.
041100     PERFORM  AA035-PROCESS-ONE-REQUEST THRU AA035-EXIT.
041200     GO TO    AA030-READ-REQUEST.
041300*
041400 AA030-EXIT.  EXIT SECTION.
041500*
041600 AA035-PROCESS-ONE-REQUEST   SECTION.
041700***********************************
041800     MOVE     ZERO TO CAN-COUNT.
041900     CALL     "MRENG" USING PLAN-WORK-TABLE
042000                            CURRENT-REQUEST
042100                            MR-ENGINE-CONFIG
042200                            CANDIDATE-WORK-TABLE.
042300     IF       CAN-COUNT > ZERO
042400              ADD      1 TO TOT-REQUESTS-MATCHED
042500              PERFORM  AA040-WRITE-REPORT-LINES THRU AA040-EXIT
042600     ELSE
042700              ADD      1 TO TOT-REQUESTS-NO-MATCH
042800              CALL     "MRNMA" USING PLAN-WORK-TABLE
042900                                     CURRENT-REQUEST
043000                                     MR-ENGINE-CONFIG
043100                                     NO-MATCH-ANALYSIS
043200              PERFORM  AA045-WRITE-NO-MATCH-LINES THRU AA045-EXIT
043300     END-IF.
043400*
043500 AA035-EXIT.  EXIT SECTION.
043600*
043700 AA040-WRITE-REPORT-LINES    SECTION.
043800***********************************
043900     MOVE     REQ-ID          TO WS-RH-REQ-ID.
044000     MOVE     REQ-NEED-DATA   TO WS-RH-DATA.
044100     MOVE     REQ-NEED-CALLS  TO WS-RH-CALLS.
044200     MOVE     REQ-BUDGET      TO WS-RH-BUDGET.
044300     WRITE    REPORT-FILE-RECORD FROM WS-RH-LINE.
044350     WRITE    REPORT-FILE-RECORD FROM WS-RH-COL-HEADER.
044400*
044500     PERFORM  AA042-WRITE-ONE-DETAIL THRU AA042-EXIT
044600              VARYING CAN-IDX FROM 1 BY 1
044700              UNTIL CAN-IDX > CAN-COUNT.
044800*
044900 AA040-EXIT.  EXIT SECTION.
045000*
045100 AA042-WRITE-ONE-DETAIL      SECTION.
045200***********************************
045300     MOVE     CAN-IDX               TO WS-RD-RANK REC-RANK.
045400     MOVE     CAN-PLAN-NAME (CAN-IDX)   TO WS-RD-PLAN-NAME
045500                                            REC-PLAN-NAME.
045600     MOVE     CAN-PRICE (CAN-IDX)       TO WS-RD-PRICE REC-PRICE.
045700     MOVE     CAN-FINAL-SCORE (CAN-IDX) TO WS-RD-SCORE REC-SCORE.
045800     MOVE     CAN-USAGE-SCORE (CAN-IDX) TO WS-RD-USAGE-SCORE
045900                                            REC-USAGE-SCORE.
046000     MOVE     CAN-PRICE-SCORE (CAN-IDX) TO WS-RD-PRICE-SCORE
046100                                            REC-PRICE-SCORE.
046200     WRITE    REPORT-FILE-RECORD FROM WS-RD-LINE.
046300*
046400     MOVE     CAN-REASON (CAN-IDX) TO WS-RR-REASON REC-REASON.
046500     WRITE    REPORT-FILE-RECORD FROM WS-RR-LINE.
046600*
046700     MOVE     REQ-ID TO REC-REQ-ID.
046750* WRITE ... FROM WOULD BYTE-COPY THE COMP/COMP-3 FIELDS ABOVE
046760* STRAIGHT INTO THE ZONED RECOMMDS LAYOUT - EDIT EACH RF-* FIELD
046770* SEPARATELY INSTEAD, THE SAME HABIT AS THE WS-R*-LINE PRINT
046780* AREAS ABOVE (JOB 3299).
046790     MOVE     REC-REQ-ID          TO RF-REQ-ID.
046800     MOVE     REC-RANK            TO RF-RANK.
046810     MOVE     REC-PLAN-NAME       TO RF-PLAN-NAME.
046820     MOVE     REC-PRICE           TO RF-PRICE.
046830     MOVE     REC-SCORE           TO RF-SCORE.
046840     MOVE     REC-USAGE-SCORE     TO RF-USAGE-SCORE.
046850     MOVE     REC-PRICE-SCORE     TO RF-PRICE-SCORE.
046860     MOVE     REC-REASON          TO RF-REASON.
046870     WRITE    RECOMMDS-FILE-RECORD.
046900     ADD      1 TO TOT-RECOMMDS-WRITTEN.
047000*
047100 AA042-EXIT.  EXIT SECTION.
047200*
047300 AA045-WRITE-NO-MATCH-LINES  SECTION.
047400***********************************
047500     MOVE     REQ-ID TO WS-NM-REQ-ID.
047600     WRITE    REPORT-FILE-RECORD FROM WS-NM-HEADER-LINE.
047700*
047800     IF       NMA-OVER-BUDGET-COUNT > ZERO
047900              MOVE  NMA-OVER-BUDGET-COUNT TO WS-NM-OVER-COUNT
048000              MOVE  NMA-CLOSEST-PRICE     TO WS-NM-SUGG-PRICE
048100              WRITE REPORT-FILE-RECORD FROM WS-NM-BUDGET-LINE
048200     END-IF.
048300*
048400     IF       NMA-UNDER-SPEC-COUNT > ZERO AND NMA-BEST-DATA-GB > ZERO
048500              MOVE  SPACES TO WS-NM-SPEC-TEXT
048600              MOVE  NMA-BEST-DATA-GB TO WS-RH-DATA
048700              STRING "SUGGEST LOWER DATA TO " DELIMITED SIZE
048800                     WS-RH-DATA         DELIMITED SIZE
048900                     " GB"              DELIMITED SIZE
049000                     INTO WS-NM-SPEC-TEXT
049100              WRITE REPORT-FILE-RECORD FROM WS-NM-SPEC-LINE
049200     END-IF.
049700*
049800     IF       NMA-UNDER-SPEC-COUNT > ZERO AND NMA-BEST-CALLS > ZERO
049900              MOVE  SPACES TO WS-NM-SPEC-TEXT
050000              MOVE  NMA-BEST-CALLS TO WS-RH-CALLS
050100              STRING "SUGGEST LOWER CALLS TO " DELIMITED SIZE
050200                     WS-RH-CALLS        DELIMITED SIZE
050300                     INTO WS-NM-SPEC-TEXT
050400              WRITE REPORT-FILE-RECORD FROM WS-NM-SPEC-LINE
050500     END-IF.
050600*
050700 AA045-EXIT.  EXIT SECTION.
050800*
050900 AA090-WRITE-TOTALS          SECTION.
051000***********************************
051100     MOVE     TOT-REQUESTS-READ      TO WS-TL1-READ.
051200     MOVE     TOT-REQUESTS-MATCHED   TO WS-TL1-MATCHED.
051300     MOVE     TOT-REQUESTS-NO-MATCH  TO WS-TL1-UNMATCHED.
051400     WRITE    REPORT-FILE-RECORD FROM WS-TOTALS-LINE-1.
051500*
051600     MOVE     TOT-PLANS-LOADED       TO WS-TL2-LOADED.
051700     MOVE     TOT-PLANS-REJECTED     TO WS-TL2-INVALID.
051800     MOVE     TOT-RECOMMDS-WRITTEN   TO WS-TL2-RECS.
051900     WRITE    REPORT-FILE-RECORD FROM WS-TOTALS-LINE-2.
052000*
052100 AA090-EXIT.  EXIT SECTION.
052200*
052300 AA099-CLOSE-FILES           SECTION.
052400***********************************
052500     CLOSE    PLANS-FILE REQUESTS-FILE RECOMMDS-FILE REPORT-FILE.
052600*
052700 AA099-EXIT.  EXIT SECTION.
052800*
