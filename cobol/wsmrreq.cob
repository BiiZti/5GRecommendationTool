000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE CUSTOMER REQUEST FILE  *
000400*      MOBILE PLAN RECOMMENDATION - MR SUITE        *
000500*      USES REQ-ID AS KEY - SEQUENTIAL LINE FILE    *
000600*****************************************************
000700*  FILE SIZE 30 BYTES - SEE FDMRREQ FOR THE RAW FD   *
000800*  RECORD, WHICH IS REDEFINED INTO THIS SHAPE FOR    *
000900*  EASE OF EDITING IN MR000.                         *
001000*
001100* 06/09/85 VBC - CREATED.
001200* 12/04/89 RJT - REQ-BUDGET WIDENED TO 9(5)V99 - SMALL
001300*                PLANS COMPLAINED BUDGET WAS TRUNCATED
001400*                (JOB 1523).
001500* 03/08/98 DPK - Y2K SWEEP - NO DATE FIELDS PRESENT.
001550* 09/08/26 PXR - REQ-VALID/REQ-IS-VALID/REQ-IS-INVALID
001560*                DROPPED - NEVER SET OR TESTED ANYWHERE IN
001570*                THE SUITE, THE VALIDATOR IN MR000 REJECTS A
001580*                BAD REQUEST LINE BY SKIPPING IT, NOT BY
001590*                FLAGGING THE RECORD (JOB 3311).
001600*
002000 01  CURRENT-REQUEST.
002100     03  REQ-ID                PIC 9(5).
002200*             CUSTOMER REQUEST SEQUENCE NUMBER
002300     03  REQ-NEED-DATA         PIC S9(4)V9   COMP-3.
002400*             REQUESTED MONTHLY DATA NEED IN GB
002500     03  REQ-NEED-CALLS        PIC 9(5)      COMP-3.
002600*             REQUESTED MONTHLY CALL MINUTES NEED
002700     03  REQ-BUDGET            PIC 9(5)V99   COMP-3.
002800*             CUSTOMER'S STATED MONTHLY BUDGET
003200     03  FILLER                PIC X(06).
003300*
