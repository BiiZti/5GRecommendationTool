000100*****************************************************
000200*  FILE-CONTROL ENTRY FOR THE CUSTOMER REQUEST FILE   *
000300*  MOBILE PLAN RECOMMENDATION - MR SUITE             *
000400*****************************************************
000500* 06/09/85 VBC - CREATED.
000600*
000700     SELECT REQUESTS-FILE  ASSIGN TO "REQUESTS"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-Requests-Status.
001000*
